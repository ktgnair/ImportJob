000100******************************************************************
000200*    COPYBOOK   ABENDREC                                         *
000300*    SHOP-STANDARD SYSOUT DUMP RECORD, WRITTEN BY A PROGRAM'S    *
000400*    1000-ABEND-RTN (OR EQUIVALENT) BEFORE THE JOB GOES DOWN     *
000500******************************************************************
000600*    COMMON COPYBOOK - SHARED ACROSS ALL DDS0001 BATCH JOBS      *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-REASON            PIC X(60).
001000     05  EXPECTED-VAL            PIC X(20).
001100     05  ACTUAL-VAL              PIC X(20).
001200     05  FILLER                  PIC X(30).
001300*
001400******************************************************************
001500*    FORCED-ABEND TRIGGER -- DIVIDE ZERO-VAL INTO ONE-VAL RAISES *
001600*    AN 0C7 SO THE JOB GOES DOWN WITH A DUMP RATHER THAN JUST    *
001700*    ENDING CLEAN ON A CONDITION THE OPERATOR NEEDS TO SEE       *
001800******************************************************************
001900 01  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002000 01  ONE-VAL                     PIC 9(01) VALUE 1.
