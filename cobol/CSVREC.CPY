000100******************************************************************
000200*    COPYBOOK   CSVREC                                           *
000300*    RECORD LAYOUT FOR THE RESEARCH SUBJECT IMPORT FEED          *
000400*    ONE ENTRY PER ROW OF THE EXTRACT FILE PRODUCED BY THE       *
000500*    COLLECTION-PROTOCOL FRONT END FOR THE NIGHTLY CSV LOAD      *
000600******************************************************************
000700*    04/02/09  JDS  ORIGINAL LAYOUT FOR CSVIMPRT                 *
000800*    11/19/11  JDS  ADDED HDR-COL TABLE FOR HEADER-ROW EDIT      *
000900*    06/30/98  MLT  Y2K - REG-DATE/VIS-DATE NOW CCYYMMDD (SEE    *
001000*                   CPREGREC/VISITREC, NOT THIS MEMBER)          *
001100******************************************************************
001200 01  CSV-IMPORT-RECORD.
001300     05  CSV-FIRST-NAME          PIC X(30).
001400     05  CSV-LAST-NAME           PIC X(30).
001500     05  CSV-PPID                PIC X(20).
001600     05  CSV-MRN                 PIC X(20).
001700     05  CSV-CP-SHORT-TITLE      PIC X(20).
001800     05  CSV-VISIT-DATE-RAW      PIC X(10).
001900*        RAW TEXT DATE, MM/DD/YYYY, SEE DTEVAL FOR EDIT/CONVERT
002000     05  CSV-VISIT-DATE-R  REDEFINES CSV-VISIT-DATE-RAW.
002100         10  CSV-VDR-MM          PIC X(02).
002200         10  CSV-VDR-SEP1        PIC X(01).
002300         10  CSV-VDR-DD          PIC X(02).
002400         10  CSV-VDR-SEP2        PIC X(01).
002500         10  CSV-VDR-CCYY        PIC X(04).
002600     05  CSV-SITE-NAME           PIC X(30).
002700     05  CSV-VISIT               PIC X(20).
002800     05  CSV-DAY                 PIC X(10).
002900     05  CSV-VISIT-COMMENTS      PIC X(60).
003000     05  FILLER                  PIC X(52).
003100*
003200******************************************************************
003300*    THE HEADER ROW OF THE IMPORT FILE IS UNSTRUNG INTO THE      *
003400*    SAME 300-BYTE AREA, ONE COLUMN NAME PER CELL, SO THE        *
003500*    HEADER EDIT CAN SEARCH IT LIKE ANY OTHER TABLE              *
003600******************************************************************
003700 01  CSV-HEADER-ROW REDEFINES CSV-IMPORT-RECORD.
003800     05  CSV-HDR-CELL            OCCURS 10 TIMES
003900                                 INDEXED BY HDR-CELL-IDX.
004000         10  CSV-HDR-CELL-TXT    PIC X(30).
004100*
004200******************************************************************
004300*    TABLE OF THE TEN COLUMN NAMES THE IMPORT FILE MAY CARRY     *
004400*    IN ITS HEADER ROW -- ORDER DOES NOT MATTER, EVERY COLUMN    *
004500*    FOUND MUST SEARCH-MATCH ONE OF THESE TEN ENTRIES            *
004600******************************************************************
004700 01  WS-VALID-HDR-COLUMNS.
004800     05  WS-VALID-HDR-COLUMN     OCCURS 10 TIMES
004900                                 INDEXED BY VHC-IDX.
005000         10  WS-VHC-NAME         PIC X(30).
005100 01  WS-VALID-HDR-COLUMNS-R REDEFINES WS-VALID-HDR-COLUMNS.
005200     05  FILLER                  PIC X(30) VALUE "FIRST-NAME".
005300     05  FILLER                  PIC X(30) VALUE "LAST-NAME".
005400     05  FILLER                  PIC X(30) VALUE "PPID".
005500     05  FILLER                  PIC X(30) VALUE "MRN".
005600     05  FILLER                  PIC X(30) VALUE "CP-SHORT-TITLE".
005700     05  FILLER                  PIC X(30) VALUE "VISIT-DATE".
005800     05  FILLER                  PIC X(30) VALUE "SITE-NAME".
005900     05  FILLER                  PIC X(30) VALUE "VISIT".
006000     05  FILLER                  PIC X(30) VALUE "DAY".
006100     05  FILLER                  PIC X(30) VALUE "VISIT-COMMENTS".
