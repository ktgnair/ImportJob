000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CSVIMPRT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/02/89.
000600       DATE-COMPILED. 04/02/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*         NIGHTLY BATCH LOAD OF THE RESEARCH SUBJECT EXTRACT.
001300*         READS THE CSV FEED DROPPED BY THE COLLECTION-PROTOCOL
001400*         FRONT END, EDITS THE HEADER ROW, THEN BUILDS ONE
001500*         CP-REGISTRATION RECORD AND ONE VISIT RECORD FOR EACH
001600*         DATA ROW THAT PASSES EDIT.  ROWS THAT FAIL EDIT ARE
001700*         SKIPPED -- NEITHER RECORD IS WRITTEN FOR THAT ROW --
001800*         AND THE REASON IS ACCUMULATED FOR THE END-OF-JOB ERROR
001900*         LOG.  A BAD HEADER ROW IS FATAL TO THE WHOLE RUN; NO
002000*         OUTPUT FILE IS OPENED AND THE JOB ENDS WITH A HIGH
002100*         RETURN CODE SO THE SCHEDULER FLAGS THE STEP.
002200*
002300*         CALLS DTEVAL TO EDIT AND CONVERT THE VISIT-DATE TEXT
002400*         FIELD.  THE SAME CONVERTED DATE FEEDS BOTH REG-DATE
002500*         AND VIS-DATE.
002600******************************************************************
002700*    04/02/89  JDS  ORIGINAL PROGRAM                              *
002800*    06/30/98  MLT  Y2K - REG-DATE/VIS-DATE NOW CARRY A FULL      *
002900*                   4-DIGIT CENTURY, SEE DTEVAL AND CPREGREC/     *
003000*                   VISITREC                                      *
003100*    09/02/99  RWK  REQ-3390 - HEADER ROW IS NOW EDITED CELL BY   *
003200*                   CELL AGAINST THE VALID-COLUMN TABLE RATHER    *
003300*                   THAN COMPARED AS ONE FIXED STRING, SO THE     *
003400*                   FRONT END CAN REORDER COLUMNS FREELY          *
003500*    08/14/11  JDS  CR-2216 - ERRORS NOW HELD IN A TABLE AND      *
003600*                   WRITTEN ONCE AT END OF JOB INSTEAD OF AS      *
003700*                   THEY OCCUR, TO MATCH THE NEW EXTRACT JOB'S    *
003800*                   RESTART CONVENTIONS                           *
003900*    02/11/13  JDS  CP-0447 - ERROR TABLE SIZE RAISED, SEE        *
004000*                   ERRLOGREC                                     *
004100******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004510*        SPECIAL-NAMES CARRIES THE SHOP'S STANDARD PRINTER      
004520*        MNEMONIC ON EVERY COMPILE IN THE SUITE -- CSVIMPRT HAS  
004530*        NO PRINTED REPORT OF ITS OWN (THE ERROR LOG FILE IS     
004540*        ITS REPORT), IT JUST CARRIES THE SAME BOILERPLATE AS    
004545*        EVERY OTHER MEMBER IN THE SUITE                         
004550       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT SYSOUT  ASSIGN TO UT-S-SYSOUT
005300               ORGANIZATION IS SEQUENTIAL.
005400           SELECT CSV-IMPORT-FILE  ASSIGN TO UT-S-IMPRTIN
005500               ACCESS MODE IS SEQUENTIAL
005600               FILE STATUS IS OFCODE.
005700           SELECT CP-REGISTRATION-FILE  ASSIGN TO UT-S-REGOUT
005800               ACCESS MODE IS SEQUENTIAL
005900               FILE STATUS IS OFCODE.
006000           SELECT VISIT-FILE  ASSIGN TO UT-S-VISOUT
006100               ACCESS MODE IS SEQUENTIAL
006200               FILE STATUS IS OFCODE.
006300           SELECT ERROR-LOG-FILE  ASSIGN TO UT-S-ERROUT
006400               ACCESS MODE IS SEQUENTIAL
006500               FILE STATUS IS OFCODE.
006600*
006700       DATA DIVISION.
006800       FILE SECTION.
006810****** EXTRACT FILE FROM THE COLLECTION-PROTOCOL FRONT END --
006820****** ONE FIXED 300-BYTE RECORD PER LINE OF THE CSV, COMMA-
006830****** SEPARATED.  FIRST RECORD IN THE FILE IS THE HEADER ROW.
006840****** THE RAW RECORD IS UNSTRUNG CELL BY CELL, SEE CSVREC
006900       FD  CSV-IMPORT-FILE
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 300 CHARACTERS
007300           BLOCK CONTAINS 0 RECORDS.
007400       01  CSV-RAW-RECORD              PIC X(300).
007500*
007510****** ONE OUTPUT RECORD PER DATA ROW THAT PASSES EDIT --
007520****** BUILT IN 200-BUILD-REGISTRATION FROM CP-REGISTRATION-
007530****** RECORD (SEE CPREGREC)
007600       FD  CP-REGISTRATION-FILE
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 200 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS.
008100       01  CP-REGISTRATION-FILE-REC    PIC X(200).
008200*
008210****** ONE OUTPUT RECORD PER DATA ROW THAT PASSES EDIT --
008220****** BUILT IN 300-BUILD-VISIT FROM VISIT-RECORD (SEE
008230****** VISITREC)
008300       FD  VISIT-FILE
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 150 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS.
008800       01  VISIT-FILE-REC              PIC X(150).
008900*
008910****** OPENED ONLY IN 960-WRITE-ERROR-LOG, AND ONLY IF
008920****** WS-ERROR-COUNT IS NON-ZERO AT END OF JOB -- A CLEAN
008930****** RUN NEVER TOUCHES THIS FILE AT ALL
009000       FD  ERROR-LOG-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 100 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS.
009500       01  ERROR-LOG-FILE-REC          PIC X(100).
009600*
009610****** SHOP-STANDARD DUMP FILE, WRITTEN ONLY BY 1000-ABEND-RTN
009700       FD  SYSOUT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 130 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS.
010200       01  SYSOUT-REC                  PIC X(130).
010300*
010400       WORKING-STORAGE SECTION.
010410******************************************************************
010420*    OFCODE IS SHARED ACROSS ALL FOUR SEQUENTIAL SELECTS, SAME   *
010430*    AS THE REST OF THE DDS0001 BATCH SUITE -- WE ONLY EVER      *
010440*    CHECK IT RIGHT AFTER AN OPEN, SO THE LAST OPEN'S RESULT IS  *
010450*    ALL THAT MATTERS AT ANY GIVEN POINT IN THE PROGRAM           *
010460******************************************************************
010500       01  FILE-STATUS-CODES.
010600           05  OFCODE                  PIC X(02).
010700               88  CODE-WRITE              VALUE SPACES.
010800*
011600       COPY CSVREC.
011700       COPY CPREGREC.
011800       COPY VISITREC.
011900       COPY ERRLOGREC.
012000       COPY ABENDREC.
012100*        PARA-NAME IS DUMPED IN THE SYSTEM LOG ON AN ABEND SO
012110*        OPERATIONS CAN TELL US WHICH PARAGRAPH THE JOB WAS
012120*        SITTING IN -- SAME CONVENTION AS THE REST OF THE SUITE
012200       01  PARA-NAME                   PIC X(32) VALUE SPACES.
012300       77  WS-DATE                     PIC 9(06).
012400       01  WS-HEADER-ERR-TEXT          PIC X(80).
012500       01  WS-ERR-MSG-TEXT             PIC X(80).
012600       01  WS-PARSED-CCYYMMDD          PIC 9(08).
012700       01  DTEVAL-RETURN-CD            PIC S9(04) COMP.
012800*
012810******************************************************************
012820*    ONE-BYTE Y/N SWITCHES, EACH WITH ITS OWN CONDITION NAME --  *
012830*    LOOP CONTROL AND BRANCHING BELOW ALL TEST THE 88-LEVELS,    *
012840*    NEVER THE RAW SWITCH VALUE                                  *
012850******************************************************************
012900       01  SWITCHES-AND-FLAGS.
013000           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013100               88  NO-MORE-DATA            VALUE "N".
013200           05  HEADER-VALID-SW         PIC X(01) VALUE "Y".
013300               88  HEADER-INVALID          VALUE "N".
013400           05  DATE-ERROR-SW           PIC X(01) VALUE "N".
013500               88  DATE-PARSE-ERROR        VALUE "Y".
013600           05  OUTPUT-FILES-OPEN-SW    PIC X(01) VALUE "N".
013610*            SET BY 800-OPEN-OUTPUT-FILES, TESTED BY 850-CLOSE-
013620*            FILES SO WE NEVER CLOSE A FILE THAT WAS NEVER
013630*            OPENED -- HAPPENS ON EVERY BAD-HEADER RUN
013700               88  OUTPUT-FILES-OPEN       VALUE "Y".
013800*
013900       01  COUNTERS-AND-ACCUMULATORS.
014000           05  RECORDS-READ            PIC 9(07) COMP.
014100           05  REGISTRATIONS-WRITTEN   PIC 9(07) COMP.
014200           05  VISITS-WRITTEN          PIC 9(07) COMP.
014300           05  WS-ROW-NUMBER           PIC 9(06) COMP.
014310*            WS-ROW-NUMBER IS THE 1-BASED DATA-ROW COUNTER USED
014320*            IN ERROR MESSAGES -- IT DOES NOT COUNT THE HEADER
014330*            ROW, SO ROW 1 IS ALWAYS THE FIRST ROW OF DATA
014400*
014500       PROCEDURE DIVISION.
014800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900           IF HEADER-INVALID
015000               GOBACK.
015100           PERFORM 100-PROCESS-ONE-ROW THRU 100-EXIT
015200               UNTIL NO-MORE-DATA.
015300           PERFORM 999-CLEANUP THRU 999-EXIT.
015400           GOBACK.
015500*
015600       000-HOUSEKEEPING.
015700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015800           DISPLAY "******** BEGIN JOB CSVIMPRT ********".
015900           ACCEPT WS-DATE FROM DATE.
016000           INITIALIZE COUNTERS-AND-ACCUMULATORS.
016100           MOVE ZERO TO WS-ERROR-COUNT.
016200           OPEN OUTPUT SYSOUT.
016300           OPEN INPUT CSV-IMPORT-FILE.
016400           IF NOT CODE-WRITE
016500               MOVE "UNABLE TO OPEN CSV-IMPORT-FILE" TO ABEND-REASON
016600               MOVE "FILE STATUS 00" TO EXPECTED-VAL
016700               MOVE OFCODE TO ACTUAL-VAL
016800               GO TO 1000-ABEND-RTN.
016900           PERFORM 050-READ-HEADER-REC THRU 050-EXIT.
017000           IF HEADER-VALID-SW = "Y"
017100               PERFORM 060-VALIDATE-HEADER THRU 060-EXIT.
017200           IF HEADER-INVALID
017300               PERFORM 090-HEADER-REJECT-RTN THRU 090-EXIT
017400               GO TO 000-EXIT.
017500           PERFORM 800-OPEN-OUTPUT-FILES THRU 800-EXIT.
017600           PERFORM 900-READ-CSV-RECORD THRU 900-EXIT.
017700       000-EXIT.
017800           EXIT.
017900*
018000******************************************************************
018100*    050-READ-HEADER-REC -- READS THE FIRST PHYSICAL RECORD OF   *
018200*    THE IMPORT FILE AND UNSTRINGS IT INTO THE TEN-CELL HEADER   *
018300*    TABLE (CSV-HEADER-ROW, SEE CSVREC) FOR 060 TO EDIT           *
018400******************************************************************
018500       050-READ-HEADER-REC.
018600           MOVE "050-READ-HEADER-REC" TO PARA-NAME.
018700           READ CSV-IMPORT-FILE
018800               AT END
018900                   MOVE "N" TO HEADER-VALID-SW
019000                   MOVE "*** IMPORT FILE IS EMPTY - NO HEADER ROW"
019100                       TO WS-HEADER-ERR-TEXT
019200                   GO TO 050-EXIT
019300           END-READ.
019350*        THE HEADER LINE ITSELF IS NOT COUNTED IN RECORDS-READ --
019360*        THAT TOTAL IS A DATA-ROW COUNT FOR THE END-OF-JOB SUMMARY
019500           UNSTRING CSV-RAW-RECORD DELIMITED BY ","
019600               INTO CSV-HDR-CELL-TXT(1), CSV-HDR-CELL-TXT(2),
019700                    CSV-HDR-CELL-TXT(3), CSV-HDR-CELL-TXT(4),
019800                    CSV-HDR-CELL-TXT(5), CSV-HDR-CELL-TXT(6),
019900                    CSV-HDR-CELL-TXT(7), CSV-HDR-CELL-TXT(8),
020000                    CSV-HDR-CELL-TXT(9), CSV-HDR-CELL-TXT(10).
020100       050-EXIT.
020200           EXIT.
020300*
020400******************************************************************
020500*    060-VALIDATE-HEADER -- EVERY NON-BLANK CELL OF THE HEADER    *
020600*    ROW MUST SEARCH-MATCH ONE OF THE TEN NAMES IN THE VALID-     *
020700*    COLUMN TABLE.  ORDER OF THE COLUMNS DOES NOT MATTER (REQ-    *
020800*    3390).  FIRST UNRECOGNIZED CELL FAILS THE WHOLE HEADER       *
020900******************************************************************
021000       060-VALIDATE-HEADER.
021100           MOVE "060-VALIDATE-HEADER" TO PARA-NAME.
021200           PERFORM 065-CHECK-HDR-CELL THRU 065-EXIT
021300               VARYING HDR-CELL-IDX FROM 1 BY 1
021400               UNTIL HDR-CELL-IDX > 10 OR HEADER-INVALID.
021500       060-EXIT.
021600           EXIT.
021700*
021800       065-CHECK-HDR-CELL.
021900           MOVE "065-CHECK-HDR-CELL" TO PARA-NAME.
022000           IF CSV-HDR-CELL-TXT(HDR-CELL-IDX) = SPACES
022100               GO TO 065-EXIT.
022200           SET VHC-IDX TO 1.
022300           SEARCH WS-VALID-HDR-COLUMN
022400               AT END
022500                   MOVE "N" TO HEADER-VALID-SW
022600                   STRING "*** UNRECOGNIZED HEADER COLUMN - "
022700                           DELIMITED BY SIZE
022800                          CSV-HDR-CELL-TXT(HDR-CELL-IDX)
022900                           DELIMITED BY SPACE
023000                       INTO WS-HEADER-ERR-TEXT
023100               WHEN WS-VHC-NAME(VHC-IDX) =
023200                       CSV-HDR-CELL-TXT(HDR-CELL-IDX)
023300                   CONTINUE
023400           END-SEARCH.
023500       065-EXIT.
023600           EXIT.
023700*
023800******************************************************************
023900*    090-HEADER-REJECT-RTN -- A BAD HEADER IS FATAL TO THE WHOLE  *
024000*    RUN BUT IS NOT A SYSTEM ABEND.  LOG ONE ROW-ZERO ENTRY,      *
024100*    WRITE THE (ONE-LINE) ERROR LOG, CLOSE WHAT WAS OPENED, AND   *
024200*    LEAVE WITH A RETURN CODE THE SCHEDULER TREATS AS A FAILURE.  *
024300*    THE OUTPUT FILES ARE NEVER OPENED ON THIS PATH               *
024400******************************************************************
024500       090-HEADER-REJECT-RTN.
024600           MOVE "090-HEADER-REJECT-RTN" TO PARA-NAME.
024700           MOVE ZERO TO WS-ROW-NUMBER.
024800           MOVE WS-HEADER-ERR-TEXT TO WS-ERR-MSG-TEXT.
024900           PERFORM 950-LOG-ERROR THRU 950-EXIT.
025000           PERFORM 960-WRITE-ERROR-LOG THRU 960-EXIT.
025100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025200           DISPLAY "*** IMPORT REJECTED - INVALID HEADER ROW ***".
025300           DISPLAY WS-HEADER-ERR-TEXT.
025400           MOVE 16 TO RETURN-CODE.
025500       090-EXIT.
025600           EXIT.
025700*
025800******************************************************************
025900*    100-PROCESS-ONE-ROW -- MAINLINE PER DATA ROW.  THE SAME      *
026000*    PARSED VISIT DATE FEEDS BOTH THE REGISTRATION AND THE VISIT  *
026100*    RECORD, SO IT IS ONLY DECODED ONCE; A BAD DATE SKIPS BOTH    *
026200*    BUILDS FOR THE ROW (REQ-3390, RULE 2)                        *
026300******************************************************************
026400       100-PROCESS-ONE-ROW.
026500           MOVE "100-PROCESS-ONE-ROW" TO PARA-NAME.
026600           MOVE "N" TO DATE-ERROR-SW.
026700           PERFORM 150-PARSE-VISIT-DATE THRU 150-EXIT.
026800           IF DATE-PARSE-ERROR
026810               STRING "*** INVALID VISIT DATE - "
026820                       DELIMITED BY SIZE
026830                      CSV-VISIT-DATE-RAW
026840                       DELIMITED BY SIZE
026850                   INTO WS-ERR-MSG-TEXT
027200               PERFORM 950-LOG-ERROR THRU 950-EXIT
027300           ELSE
027400               PERFORM 200-BUILD-REGISTRATION THRU 200-EXIT
027500               PERFORM 300-BUILD-VISIT THRU 300-EXIT
027600           END-IF.
027700           PERFORM 900-READ-CSV-RECORD THRU 900-EXIT.
027800       100-EXIT.
027900           EXIT.
028000*
028100******************************************************************
028200*    150-PARSE-VISIT-DATE -- ONE CALL TO DTEVAL EDITS THE TEXT    *
028300*    DATE AND, IF VALID, RETURNS ITS CCYYMMDD EQUIVALENT FOR USE  *
028400*    BY BOTH 200 AND 300 BELOW                                    *
028500******************************************************************
028600       150-PARSE-VISIT-DATE.
028700           MOVE "150-PARSE-VISIT-DATE" TO PARA-NAME.
028800           MOVE ZERO TO WS-PARSED-CCYYMMDD.
028900           CALL "DTEVAL" USING CSV-VISIT-DATE-RAW,
029000                               WS-PARSED-CCYYMMDD,
029100                               DTEVAL-RETURN-CD.
029200           IF DTEVAL-RETURN-CD < ZERO
029300               MOVE "Y" TO DATE-ERROR-SW.
029400       150-EXIT.
029500           EXIT.
029600*
029700******************************************************************
029800*    200-BUILD-REGISTRATION -- REQ-3390, RULES 3 AND 5.  FIELDS   *
029900*    ARE PASSED THROUGH VERBATIM; REG-PHI-ACCESS IS ALWAYS "Y"    *
030000*    FOR EVERY ROW THAT REACHES THIS PARAGRAPH                    *
030100******************************************************************
030200       200-BUILD-REGISTRATION.
030300           MOVE "200-BUILD-REGISTRATION" TO PARA-NAME.
030400           MOVE CSV-CP-SHORT-TITLE     TO REG-CP-SHORT-TITLE.
030500           MOVE CSV-PPID               TO REG-PPID.
030600           MOVE WS-PARSED-CCYYMMDD     TO REG-DATE.
030700           MOVE CSV-FIRST-NAME         TO REG-FIRST-NAME.
030800           MOVE CSV-LAST-NAME          TO REG-LAST-NAME.
030900           MOVE "Y"                    TO REG-PHI-ACCESS.
031000           MOVE CSV-MRN                TO REG-MRN.
031100           MOVE CSV-SITE-NAME          TO REG-SITE-NAME.
031200           WRITE CP-REGISTRATION-FILE-REC FROM CP-REGISTRATION-RECORD.
031300           ADD 1 TO REGISTRATIONS-WRITTEN.
031400       200-EXIT.
031500           EXIT.
031600*
031700******************************************************************
031800*    300-BUILD-VISIT -- REQ-3390, RULE 4.  VIS-EVENT-LABEL IS THE *
031900*    VISIT CODE AND DAY QUALIFIER CONCATENATED STRAIGHT THROUGH,  *
032000*    TRAILING BLANKS SQUEEZED OUT OF EACH PIECE, NO SEPARATOR     *
032100******************************************************************
032200       300-BUILD-VISIT.
032300           MOVE "300-BUILD-VISIT" TO PARA-NAME.
032400           MOVE CSV-CP-SHORT-TITLE     TO VIS-CP-SHORT-TITLE.
032500           MOVE CSV-PPID               TO VIS-PPID.
032600           MOVE SPACES                 TO VIS-EVENT-LABEL.
032700           STRING CSV-VISIT   DELIMITED BY SPACE
032800                  CSV-DAY     DELIMITED BY SPACE
032900               INTO VIS-EVENT-LABEL.
033000           MOVE CSV-VISIT-COMMENTS     TO VIS-COMMENTS.
033100           MOVE WS-PARSED-CCYYMMDD     TO VIS-DATE.
033200           WRITE VISIT-FILE-REC FROM VISIT-RECORD.
033300           ADD 1 TO VISITS-WRITTEN.
033400       300-EXIT.
033500           EXIT.
033600*
033700       800-OPEN-OUTPUT-FILES.
033800           MOVE "800-OPEN-OUTPUT-FILES" TO PARA-NAME.
033900           OPEN OUTPUT CP-REGISTRATION-FILE, VISIT-FILE.
034000           MOVE "Y" TO OUTPUT-FILES-OPEN-SW.
034100       800-EXIT.
034200           EXIT.
034300*
034400       850-CLOSE-FILES.
034500           MOVE "850-CLOSE-FILES" TO PARA-NAME.
034600           CLOSE CSV-IMPORT-FILE, SYSOUT.
034700           IF OUTPUT-FILES-OPEN
034800               CLOSE CP-REGISTRATION-FILE, VISIT-FILE.
034900       850-EXIT.
035000           EXIT.
035100*
035200       900-READ-CSV-RECORD.
035300           MOVE "900-READ-CSV-RECORD" TO PARA-NAME.
035400           READ CSV-IMPORT-FILE
035500               AT END
035600                   MOVE "N" TO MORE-DATA-SW
035700                   GO TO 900-EXIT
035800           END-READ.
035900           ADD 1 TO RECORDS-READ.
036000           ADD 1 TO WS-ROW-NUMBER.
036100           UNSTRING CSV-RAW-RECORD DELIMITED BY ","
036200               INTO CSV-FIRST-NAME, CSV-LAST-NAME, CSV-PPID,
036300                    CSV-MRN, CSV-CP-SHORT-TITLE,
036400                    CSV-VISIT-DATE-RAW, CSV-SITE-NAME,
036500                    CSV-VISIT, CSV-DAY, CSV-VISIT-COMMENTS.
036600       900-EXIT.
036700           EXIT.
036800*
036900******************************************************************
037000*    950-LOG-ERROR -- APPENDS ONE ENTRY TO THE IN-MEMORY ERROR    *
037100*    TABLE.  THE TABLE IS SIZED FOR THE LARGEST BATCH WE HAVE     *
037200*    EVER SEEN (SEE ERRLOGREC); IF IT EVER FILLS, SAY SO ON THE   *
037300*    CONSOLE RATHER THAN LOSE THE OVERFLOW SILENTLY               *
037400******************************************************************
037500       950-LOG-ERROR.
037600           MOVE "950-LOG-ERROR" TO PARA-NAME.
037700           IF WS-ERROR-COUNT < 500
037800               ADD 1 TO WS-ERROR-COUNT
037900               SET ERR-IDX TO WS-ERROR-COUNT
038000               MOVE WS-ROW-NUMBER TO WS-ERR-ROW-NBR(ERR-IDX)
038100               MOVE WS-ERR-MSG-TEXT TO WS-ERR-MSG(ERR-IDX)
038200           ELSE
038300               DISPLAY "*** ERROR TABLE FULL - ERROR DROPPED ***"
038400               DISPLAY "*** ROW NUMBER: " WS-ROW-NUMBER.
038500       950-EXIT.
038600           EXIT.
038700*
038800       960-WRITE-ERROR-LOG.
038900           MOVE "960-WRITE-ERROR-LOG" TO PARA-NAME.
039000           OPEN OUTPUT ERROR-LOG-FILE.
039100           PERFORM 965-WRITE-ERROR-ENTRY THRU 965-EXIT
039200               VARYING ERR-IDX FROM 1 BY 1
039300               UNTIL ERR-IDX > WS-ERROR-COUNT.
039400           CLOSE ERROR-LOG-FILE.
039500       960-EXIT.
039600           EXIT.
039700*
039800       965-WRITE-ERROR-ENTRY.
039900           MOVE "965-WRITE-ERROR-ENTRY" TO PARA-NAME.
040000           MOVE WS-ERR-ROW-NBR(ERR-IDX) TO ERR-ROW-NUMBER.
040100           MOVE WS-ERR-MSG(ERR-IDX) TO ERR-MESSAGE.
040200           WRITE ERROR-LOG-FILE-REC FROM ERROR-LOG-RECORD.
040300       965-EXIT.
040400           EXIT.
040500*
040600******************************************************************
040700*    999-CLEANUP -- NORMAL END OF JOB.  THE ERROR LOG IS WRITTEN  *
040800*    HERE, ONCE, FROM THE IN-MEMORY TABLE (CR-2216) -- IF ANY ROW *
040900*    LOGGED AN ERROR THE STEP ENDS WITH A NON-ZERO RETURN CODE SO *
041000*    THE SCHEDULER CAN FLAG IT FOR REVIEW WITHOUT FAILING THE     *
041100*    WHOLE NIGHT'S RUN                                            *
041200******************************************************************
041300       999-CLEANUP.
041400           MOVE "999-CLEANUP" TO PARA-NAME.
041500           IF WS-ERROR-COUNT > ZERO
041600               PERFORM 960-WRITE-ERROR-LOG THRU 960-EXIT
041700               MOVE 4 TO RETURN-CODE
041800           ELSE
041900               MOVE ZERO TO RETURN-CODE.
042000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042100           DISPLAY "** ROWS READ             ** " RECORDS-READ.
042200           DISPLAY "** REGISTRATIONS WRITTEN ** " REGISTRATIONS-WRITTEN.
042300           DISPLAY "** VISITS WRITTEN        ** " VISITS-WRITTEN.
042400           DISPLAY "** ERRORS LOGGED         ** " WS-ERROR-COUNT.
042500           DISPLAY "******** NORMAL END OF JOB CSVIMPRT ********".
042600       999-EXIT.
042700           EXIT.
042800*
042900******************************************************************
043000*    1000-ABEND-RTN -- CATASTROPHIC FAILURE ONLY (FOR EXAMPLE, AN *
043100*    OPEN THAT FAILS OUTRIGHT).  DUMPS THE REASON TO SYSOUT AND   *
043200*    FORCES AN 0C7 SO OPERATIONS SEES A REAL ABEND, NOT A CLEAN   *
043300*    STEP-END ON A CONDITION THAT SHOULD NEVER HAPPEN             *
043400******************************************************************
043500       1000-ABEND-RTN.
043600           MOVE "1000-ABEND-RTN" TO PARA-NAME.
043700           WRITE SYSOUT-REC FROM ABEND-REC.
043750           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043800           DISPLAY "*** ABNORMAL END OF JOB - CSVIMPRT ***".
043900           DISPLAY ABEND-REASON.
044000           DIVIDE ZERO-VAL INTO ONE-VAL.
044100           GOBACK.
