000100******************************************************************
000200*    COPYBOOK   CPREGREC                                         *
000300*    RECORD LAYOUT FOR A COLLECTION-PROTOCOL (CP) PARTICIPANT    *
000400*    REGISTRATION PRODUCED BY THE NIGHTLY SUBJECT IMPORT         *
000500******************************************************************
000600*    04/02/89  JDS  ORIGINAL LAYOUT FOR CSVIMPRT                 *
000700*    06/30/98  MLT  Y2K - REG-DATE WIDENED TO CCYYMMDD           *
000800******************************************************************
000900 01  CP-REGISTRATION-RECORD.
001000     05  REG-CP-SHORT-TITLE      PIC X(20).
001100     05  REG-PPID                PIC X(20).
001200     05  REG-DATE                PIC 9(08).
001300*        REG-DATE-R GIVES THE CCYYMMDD COMPONENT BREAKOUT THE
001400*        Y2K REWORK ADDED -- NOT REFERENCED ANYWHERE IN CSVIMPRT
001410*        TODAY, LEFT HERE IN CASE A FUTURE CALLER OR REPORT
001420*        NEEDS THE YEAR/MONTH/DAY PIECES SEPARATELY
001500     05  REG-DATE-R  REDEFINES REG-DATE.
001600         10  REG-DATE-CCYY       PIC 9(04).
001700         10  REG-DATE-MM         PIC 9(02).
001800         10  REG-DATE-DD         PIC 9(02).
001900     05  REG-FIRST-NAME          PIC X(30).
002000     05  REG-LAST-NAME           PIC X(30).
002100     05  REG-PHI-ACCESS          PIC X(01).
002200         88  REG-PHI-ACCESS-GRANTED   VALUE "Y".
002300         88  REG-PHI-ACCESS-DENIED    VALUE "N".
002400     05  REG-MRN                 PIC X(20).
002500     05  REG-SITE-NAME           PIC X(30).
002600     05  FILLER                  PIC X(41).
