000100******************************************************************
000200*    COPYBOOK   VISITREC                                         *
000300*    RECORD LAYOUT FOR A CLINICAL VISIT EVENT PRODUCED BY THE    *
000400*    NIGHTLY SUBJECT IMPORT, ONE PER INPUT ROW, PAIRED 1:1 WITH  *
000500*    THE CP-REGISTRATION-RECORD BUILT FROM THE SAME ROW          *
000600******************************************************************
000700*    04/02/89  JDS  ORIGINAL LAYOUT FOR CSVIMPRT                 *
000800*    06/30/98  MLT  Y2K - VIS-DATE WIDENED TO CCYYMMDD           *
000900******************************************************************
001000 01  VISIT-RECORD.
001100     05  VIS-CP-SHORT-TITLE      PIC X(20).
001200     05  VIS-PPID                PIC X(20).
001300     05  VIS-EVENT-LABEL         PIC X(30).
001400*        VIS-EVENT-LABEL IS THE VISIT CODE AND DAY QUALIFIER
001500*        CONCATENATED STRAIGHT THROUGH, NO SEPARATOR
001600     05  VIS-COMMENTS            PIC X(60).
001700     05  VIS-DATE                PIC 9(08).
001800*        VIS-DATE-R GIVES THE CCYYMMDD COMPONENT BREAKOUT, SAME
001900*        AS REG-DATE-R IN CPREGREC -- NOT REFERENCED ANYWHERE IN
001910*        CSVIMPRT TODAY, LEFT HERE FOR THE SAME REASON
002000     05  VIS-DATE-R  REDEFINES VIS-DATE.
002200         10  VIS-DATE-CCYY       PIC 9(04).
002300         10  VIS-DATE-MM         PIC 9(02).
002400         10  VIS-DATE-DD         PIC 9(02).
002500     05  FILLER                  PIC X(12).
