000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DTEVAL.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/02/89.
000600       DATE-COMPILED. 04/02/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*         EDITS A TEXT DATE IN MM/DD/YYYY FORM AND, IF VALID,
001300*         RETURNS ITS CCYYMMDD EQUIVALENT.  CALLED BY CSVIMPRT
001400*         ONCE PER IMPORT ROW TO DERIVE BOTH REG-DATE AND
001500*         VIS-DATE FROM THE SAME VISIT-DATE-RAW TEXT FIELD.
001600*
001700*         RETURN-CD = 0   DATE IS VALID, DTEVAL-CCYYMMDD SET
001800*         RETURN-CD = -1  DATE IS NOT A VALID MM/DD/YYYY DATE
001900******************************************************************
002000*    04/02/89  JDS  ORIGINAL SUBPROGRAM FOR CSVIMPRT             *
002100*    09/14/93  JDS  LEAP-YEAR EDIT FOR FEBRUARY 29               *
002200*    06/30/98  MLT  Y2K - CCYY TAKEN FROM THE FULL 4-DIGIT       *
002300*                   INPUT YEAR, NO WINDOWING LOGIC NEEDED        *
002310*    09/02/99  RWK  REQ-3390 - RECOMPILED ALONGSIDE CSVIMPRT'S   *
002320*                   HEADER-EDIT REWORK, NO CHANGE TO THIS        *
002330*                   MEMBER'S OWN EDIT LOGIC                      *
002340*    06/19/06  PXK  CP-1188 - BROKEN OUT OF THE ORIGINAL ONE-    *
002350*                   PARAGRAPH BODY INTO NUMBERED PARAGRAPHS      *
002360*                   (100/200/300/400/900) TO MATCH THE REST OF   *
002370*                   THE SUITE'S MAINTENANCE STANDARD -- THE      *
002380*                   EDIT LOGIC ITSELF DID NOT CHANGE             *
002400******************************************************************
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002810*        SPECIAL-NAMES CARRIES THE SHOP'S STANDARD PRINTER      
002820*        MNEMONIC ON EVERY COMPILE IN THE SUITE -- DTEVAL HAS    
002830*        NO PRINT FILE OF ITS OWN, IT JUST CARRIES THE SAME      
002840*        BOILERPLATE AS EVERY OTHER MEMBER                       
002850       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003200       DATA DIVISION.
003300       WORKING-STORAGE SECTION.
003400       01  MISC-FIELDS.
003500           05  WS-MM                   PIC 9(02).
003600           05  WS-DD                   PIC 9(02).
003700           05  WS-CCYY                 PIC 9(04).
003710*        WS-CCYY-R LEFT OVER FROM THE Y2K REWORK -- THE OLD
003720*        CENTURY/YEAR-OF-CENTURY BREAKOUT ISN'T NEEDED NOW
003730*        THAT DT-CCYY COMES IN FULL, BUT IT'S LEFT HERE IN
003740*        CASE A CALLER EVER NEEDS IT FOR A DISPLAY EDIT
003750           05  WS-CCYY-R  REDEFINES WS-CCYY.
003760               10  WS-CCYY-CENTURY     PIC 9(02).
003770               10  WS-CCYY-YR-OF-CENT  PIC 9(02).
003800           05  WS-REMAINDER            PIC 9(02).
003900           05  WS-LEAP-YR-SW           PIC X(01) VALUE "N".
004000               88  LEAP-YEAR                  VALUE "Y".
004010           05  FILLER                  PIC X(10).
004100*
004200******************************************************************
004300*    DAYS-IN-MONTH TABLE, VALUE-LOADED THROUGH A REDEFINES THE   *
004400*    SAME WAY THE HEADER-COLUMN TABLE IS LOADED IN CSVREC        *
004500******************************************************************
004600       01  WS-DAYS-IN-MONTH-VALS.
004700           05  FILLER                  PIC 9(02) VALUE 31.
004800           05  FILLER                  PIC 9(02) VALUE 28.
004900           05  FILLER                  PIC 9(02) VALUE 31.
005000           05  FILLER                  PIC 9(02) VALUE 30.
005100           05  FILLER                  PIC 9(02) VALUE 31.
005200           05  FILLER                  PIC 9(02) VALUE 30.
005300           05  FILLER                  PIC 9(02) VALUE 31.
005400           05  FILLER                  PIC 9(02) VALUE 31.
005500           05  FILLER                  PIC 9(02) VALUE 30.
005600           05  FILLER                  PIC 9(02) VALUE 31.
005700           05  FILLER                  PIC 9(02) VALUE 30.
005800           05  FILLER                  PIC 9(02) VALUE 31.
005900       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALS.
006000           05  WS-DIM-TABLE            OCCURS 12 TIMES
006100                                       INDEXED BY DIM-IDX
006200                                       PIC 9(02).
006300*
006400       LINKAGE SECTION.
006500       01  DTEVAL-DATE-TEXT            PIC X(10).
006600       01  DTEVAL-DATE-TEXT-R  REDEFINES DTEVAL-DATE-TEXT.
006700           05  DT-MM                   PIC X(02).
006800           05  DT-SEP1                 PIC X(01).
006900           05  DT-DD                   PIC X(02).
007000           05  DT-SEP2                 PIC X(01).
007100           05  DT-CCYY                 PIC X(04).
007200       01  DTEVAL-CCYYMMDD             PIC 9(08).
007300       01  RETURN-CD                   PIC S9(04) COMP.
007400*
007500       PROCEDURE DIVISION USING DTEVAL-DATE-TEXT,
007600                                DTEVAL-CCYYMMDD,
007700                                RETURN-CD.
007800           MOVE ZERO TO RETURN-CD, DTEVAL-CCYYMMDD.
007900*
008000           PERFORM 100-EDIT-SEPARATORS THRU 100-EXIT.
008100           PERFORM 200-EDIT-NUMERIC THRU 200-EXIT.
008200           PERFORM 400-LEAP-YEAR-EDIT THRU 400-EXIT.
008300           PERFORM 300-EDIT-RANGES THRU 300-EXIT.
008400*
008410******** EVERY EDIT ABOVE PASSED -- RETURN-CD IS STILL ZERO
008420******** FROM THE INITIALIZATION AT THE TOP, SO ALL THAT'S
008430******** LEFT IS TO PACK THE THREE PIECES INTO ONE CCYYMMDD
008440******** NUMERIC FIELD FOR THE CALLER
008500           COMPUTE DTEVAL-CCYYMMDD = (WS-CCYY * 10000)
008600                                   + (WS-MM * 100)
008700                                   + WS-DD.
008800           GO TO 900-EXIT.
008900*
009000******************************************************************
009100*    100-EDIT-SEPARATORS -- THE FRONT END IS SUPPOSED TO SEND    *
009200*    MM/DD/YYYY ONLY -- ANY OTHER SEPARATOR MEANS THE EXTRACT    *
009300*    JOB UPSTREAM CHANGED FORMAT ON US AND THE ROW GETS BOUNCED  *
009400******************************************************************
009500       100-EDIT-SEPARATORS.
009600           IF DT-SEP1 NOT = "/" OR DT-SEP2 NOT = "/"
009700               MOVE -1 TO RETURN-CD
009800               GO TO 900-EXIT.
009900       100-EXIT.
010000           EXIT.
010100*
010200******************************************************************
010300*    200-EDIT-NUMERIC -- ALL THREE PIECES HAVE TO BE NUMERIC     *
010400*    BEFORE WE TRY TO MOVE THEM INTO THE WORKING NUMERIC FIELDS  *
010500*    BELOW, OR THE MOVE ITSELF WOULD TAKE A BAD CHARACTER AND    *
010600*    SILENTLY TRUNCATE/ZERO-FILL IT.  MONTH RANGE IS CHECKED     *
010700*    HERE TOO, BEFORE THE LEAP-YEAR EDIT, BECAUSE THE DAYS-IN-   *
010800*    MONTH TABLE LOOKUP IN 300-EDIT-RANGES IS SUBSCRIPTED BY     *
010900*    WS-MM AND WOULD BLOW UP ON AN OUT-OF-RANGE INDEX            *
011000******************************************************************
011100       200-EDIT-NUMERIC.
011200           IF DT-MM IS NOT NUMERIC
011300            OR DT-DD IS NOT NUMERIC
011400            OR DT-CCYY IS NOT NUMERIC
011500               MOVE -1 TO RETURN-CD
011600               GO TO 900-EXIT.
011700           MOVE DT-MM   TO WS-MM.
011800           MOVE DT-DD   TO WS-DD.
011900           MOVE DT-CCYY TO WS-CCYY.
012000           IF WS-MM < 1 OR WS-MM > 12
012100               MOVE -1 TO RETURN-CD
012200               GO TO 900-EXIT.
012300       200-EXIT.
012400           EXIT.
012500*
012600******************************************************************
012700*    400-LEAP-YEAR-EDIT -- DIVISIBLE BY 4, NOT BY 100 UNLESS     *
012800*    ALSO DIVISIBLE BY 400                                      *
012900******************************************************************
013000       400-LEAP-YEAR-EDIT.
013100           MOVE "N" TO WS-LEAP-YR-SW.
013200           DIVIDE WS-CCYY BY 4 GIVING WS-MM REMAINDER WS-REMAINDER.
013300           IF WS-REMAINDER = ZERO
013400               DIVIDE WS-CCYY BY 100 GIVING WS-DD
013500                                  REMAINDER WS-REMAINDER
013600               IF WS-REMAINDER NOT = ZERO
013700                   MOVE "Y" TO WS-LEAP-YR-SW
013800               ELSE
013900                   DIVIDE WS-CCYY BY 400 GIVING WS-DD
014000                                      REMAINDER WS-REMAINDER
014100                   IF WS-REMAINDER = ZERO
014200                       MOVE "Y" TO WS-LEAP-YR-SW
014300                   END-IF
014400               END-IF
014500           END-IF.
014600*
014610****** RESTORE WS-MM/WS-DD, CLOBBERED ABOVE BY THE DIVIDES
014620****** (WS-MM/WS-DD DOUBLE AS THE GIVING TARGETS FOR THE
014630****** QUOTIENTS WE DON'T CARE ABOUT -- ONLY THE REMAINDER
014640****** MATTERS FOR THE LEAP-YEAR TEST, SO WE JUST RELOAD
014650****** THE REAL MONTH/DAY BACK IN BEFORE GOING ANY FURTHER)
014700           MOVE DT-MM TO WS-MM.
014800           MOVE DT-DD TO WS-DD.
014900       400-EXIT.
015000           EXIT.
015100*
015200******************************************************************
015300*    300-EDIT-RANGES -- DIM-IDX POINTS AT THE DAYS-IN-MONTH      *
015400*    TABLE ENTRY FOR THE MONTH WE WERE GIVEN -- VALID SINCE THE  *
015500*    MONTH RANGE WAS ALREADY CHECKED IN 200-EDIT-NUMERIC.        *
015600*    FEBRUARY IN A LEAP YEAR IS THE ONE MONTH WHERE THE TABLE    *
015700*    VALUE (28) ISN'T THE REAL LIMIT FOR THE DAY OF MONTH, SO IT *
015800*    GETS ITS OWN BRANCH HERE INSTEAD OF A SPECIAL-CASE ENTRY    *
015900*    IN THE TABLE ITSELF                                        *
016000******************************************************************
016100       300-EDIT-RANGES.
016200           SET DIM-IDX TO WS-MM.
016300           IF WS-DD < 1
016400               MOVE -1 TO RETURN-CD
016500               GO TO 900-EXIT.
016600           IF WS-MM = 2 AND LEAP-YEAR
016700               IF WS-DD > 29
016800                   MOVE -1 TO RETURN-CD
016900                   GO TO 900-EXIT
017000               END-IF
017100           ELSE
017200               IF WS-DD > WS-DIM-TABLE(DIM-IDX)
017300                   MOVE -1 TO RETURN-CD
017400                   GO TO 900-EXIT
017500               END-IF
017600           END-IF.
017700       300-EXIT.
017800           EXIT.
017900*
018000*        900-EXIT IS THE ONLY WAY OUT OF THIS MEMBER, GOOD DATE
018010*        OR BAD -- EVERY FAILING EDIT ABOVE JUMPS HERE DIRECTLY
018100       900-EXIT.
018200           GOBACK.
