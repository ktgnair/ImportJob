000100******************************************************************
000200*    COPYBOOK   ERRLOGREC                                        *
000300*    RECORD LAYOUT FOR THE IMPORT ERROR LOG, AND THE IN-MEMORY   *
000400*    TABLE THE JOB ACCUMULATES ERRORS INTO ACROSS THE WHOLE RUN  *
000500*    -- THE LOG ITSELF IS ONLY WRITTEN ONCE, AT END OF JOB,      *
000600*    FROM THIS TABLE (SEE 960-WRITE-ERROR-LOG IN CSVIMPRT)       *
000700******************************************************************
000800*    04/02/09  JDS  ORIGINAL LAYOUT FOR CSVIMPRT                 *
000900*    02/11/13  JDS  RAISED WS-ERROR-TABLE FROM 200 TO 500 ROWS   *
001000*                   AFTER THE CP-0447 OVERSIZED-BATCH INCIDENT   *
001100******************************************************************
001200 01  ERROR-LOG-RECORD.
001300     05  ERR-ROW-NUMBER          PIC 9(06).
001400*        ERR-ROW-NUMBER IS 0 FOR A HEADER-LEVEL (WHOLE FILE)
001500*        ERROR, OTHERWISE THE 1-BASED DATA ROW NUMBER
001600     05  ERR-MESSAGE             PIC X(80).
001700     05  FILLER                  PIC X(14).
001800*
001900******************************************************************
002000*    IN-MEMORY ACCUMULATOR -- ONE ENTRY PER ERROR LOGGED DURING  *
002100*    THE RUN, REGARDLESS OF WHICH ROW OR WHICH BUILD STEP        *
002200*    (REGISTRATION OR VISIT) RAISED IT                           *
002300******************************************************************
002400 01  WS-ERROR-TABLE.
002500     05  WS-ERROR-COUNT          PIC 9(04) COMP.
002600     05  WS-ERROR-ENTRY          OCCURS 500 TIMES
002700                                 INDEXED BY ERR-IDX.
002800         10  WS-ERR-ROW-NBR      PIC 9(06).
002900         10  WS-ERR-MSG          PIC X(80).
